000100*****************************************************************         
000110* PROPRIETARY - QUANTECH FINANCIAL SYSTEMS GROUP                *         
000120* ALL RIGHTS RESERVED                                           *         
000130*****************************************************************         
000140* PROGRAM:  STDVCALC                                            *         
000150*                                                                *        
000160* AUTHOR :  Doug Stout                                          *         
000170*                                                                *        
000180* INCREMENTAL ROLLING STANDARD DEVIATION ENGINE.  SORTS THE     *         
000190* HOURLY PRICE SNAPSHOT EXTRACT BY SECURITY AND TIMESTAMP,      *         
000200* RESTORES THE WINDOW STATE CARRIED FORWARD FROM THE PRIOR      *         
000210* HOUR'S RUN, SLIDES A 20-OBSERVATION WINDOW PER SECURITY AND   *         
000220* PRICE TYPE (BID, MID, ASK), AND WRITES THE SAMPLE STANDARD    *         
000230* DEVIATION FOR EVERY SNAPSHOT WHOSE WINDOW HAS FILLED.         *         
000240*                                                                *        
000250* A GAP IN THE HOURLY CADENCE (INCLUDING A DUPLICATE OR         *         
000260* OUT-OF-SEQUENCE TIMESTAMP) DISCARDS THE WINDOW FOR THAT KEY   *         
000270* AND STARTS A FRESH ONE.  RECORDS UP TO 7 DAYS BEFORE THE      *         
000280* REQUESTED START TIME ARE PROCESSED PURELY TO WARM THE         *         
000290* WINDOWS - THEY NEVER APPEAR ON THE RESULTS FILE.              *         
000300*****************************************************************         
000310 IDENTIFICATION DIVISION.                                                 
000320 PROGRAM-ID.    STDVCALC.                                                 
000330 AUTHOR.        DOUG STOUT.                                               
000340 INSTALLATION.  QUANTECH FINANCIAL SYSTEMS GROUP.                         
000350 DATE-WRITTEN.  03/02/1989.                                               
000360 DATE-COMPILED.                                                           
000370 SECURITY.      QUANTECH INTERNAL USE ONLY.                               
000380*-----------------------------------------------------------------        
000390* CHANGE LOG                                                              
000400*-----------------------------------------------------------------        
000410*    03/02/89  DAS  Q-0002   ORIGINAL PROGRAM - FIXED 10-DEEP      STV0001
000420*                            WINDOW, NO PERSISTED STATE                   
000430*    09/14/89  DAS  Q-0019   WINDOW WIDENED TO 20 OBSERVATIONS     STV0002
000440*                            PER RISK DESK REQUEST                        
000450*    04/22/91  DAS  Q-0114   ADDED STATE-FILE SAVE/RESTORE SO      STV0003
000460*                            CONSECUTIVE HOURLY RUNS NO LONGER            
000470*                            RECOMPUTE THE FULL PRICE HISTORY             
000480*    11/30/90  KLB  Q-0071   GAP DETECTION ADDED - A MISSED HOUR   STV0004
000490*                            NOW RESETS THE WINDOW INSTEAD OF             
000500*                            SILENTLY SKIPPING THE GAP                    
000510*    07/17/92  KLB  Q-0141   FORWARD-FILL OF MISSING PRICE         STV0005
000520*                            FIELDS ADDED AHEAD OF THE WINDOW             
000530*                            LOGIC PER MARKET DATA OPS REQUEST            
000540*    02/09/95  KLB  Q-0189   7-DAY LOOKBACK WARM-UP ADDED SO A     STV0006
000550*                            RESTARTED WINDOW RANGE STILL FILLS           
000560*                            BEFORE THE FIRST REQUESTED SNAPSHOT          
000570*    08/14/98  RTM  Q-0230   Y2K - ALL TIMESTAMP FIELDS AND THE    STV0007
000580*                            JULIAN DAY-NUMBER ROUTINE NOW CARRY          
000590*                            A 4-DIGIT CENTURY THROUGHOUT                 
000600*    01/22/99  RTM  Q-0231   Y2K - REMOVED THE OLD 2-DIGIT         STV0008
000610*                            CENTURY-WINDOW TEST FROM THE                 
000620*                            LOOKBACK DATE MATH                           
000630*    06/05/01  PDN  Q-0267   VARIANCE FLOORED AT ZERO BEFORE THE   STV0009
000640*                            SQUARE ROOT - NUMERIC NOISE ON A             
000650*                            FLAT WINDOW WAS DRIVING SQRT NEGATIVE        
000660*-----------------------------------------------------------------        
000670 ENVIRONMENT DIVISION.                                                    
000680 CONFIGURATION SECTION.                                                   
000690 SOURCE-COMPUTER.  IBM-3090.                                              
000700 OBJECT-COMPUTER.  IBM-3090.                                              
000710 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740*--- PRICE SNAPSHOT EXTRACT - INPUT TO THE SORT                           
000750     SELECT PRICE-FILE ASSIGN TO PRICEIN                                  
000760         ORGANIZATION IS LINE SEQUENTIAL                                  
000770         FILE STATUS  IS WS-PRICEFILE-STATUS.                             
000780*--- SORT WORK FILE                                                       
000790     SELECT SORT-WORK-FILE ASSIGN TO SORTWK01.                            
000800*--- PRICE SNAPSHOT EXTRACT, SORTED - MAIN PROCESSING INPUT               
000810     SELECT SORTED-FILE ASSIGN TO SORTOUT                                 
000820         ORGANIZATION IS LINE SEQUENTIAL                                  
000830         FILE STATUS  IS WS-SORTFILE-STATUS.                              
000840*--- ROLLING STDEV RESULTS - OUTPUT                                       
000850     SELECT RESULT-FILE ASSIGN TO RESULTS                                 
000860         ORGANIZATION IS LINE SEQUENTIAL                                  
000870         FILE STATUS  IS WS-RESULT-STATUS.                                
000880*--- CALCULATION STATE - INPUT THEN REWRITTEN WHOLE ON OUTPUT             
000890     SELECT STATE-FILE ASSIGN TO STATEFL                                  
000900         ORGANIZATION IS SEQUENTIAL                                       
000910         FILE STATUS  IS WS-STATE-STATUS.                                 
000920*--- CLEANUP-REPORT CONTROL CARD - OUTPUT                                 
000930     SELECT CLNUPARM ASSIGN TO CLNUPARM                                   
000940         ORGANIZATION IS SEQUENTIAL                                       
000950         FILE STATUS  IS WS-CLNUPARM-STATUS.                              
000960*--- CALCULATION SUMMARY REPORT - OUTPUT                                  
000970     SELECT RUN-LOG ASSIGN TO RUNLOG                                      
000980         FILE STATUS  IS WS-RUNLOG-STATUS.                                
000990*****************************************************************         
001000 DATA DIVISION.                                                           
001010 FILE SECTION.                                                            
001020*                                                                         
001030 FD  PRICE-FILE                                                           
001040     RECORDING MODE IS F.                                                 
001050 COPY PRICEREC.                                                           
001060*                                                                         
001070 SD  SORT-WORK-FILE.                                                      
001080 01  SRT-SORT-RECORD.                                                     
001090     05  SRT-SECURITY-ID         PIC X(10).                               
001100     05  SRT-SNAP-TIME           PIC X(19).                               
001110     05  SRT-BID-GROUP.                                                   
001120         10  SRT-BID-PRICE       PIC S9(7)V9(4)                           
001130                                 SIGN LEADING SEPARATE.                   
001140         10  FILLER              PIC X(04).                               
001150     05  SRT-MID-GROUP.                                                   
001160         10  SRT-MID-PRICE       PIC S9(7)V9(4)                           
001170                                 SIGN LEADING SEPARATE.                   
001180         10  FILLER              PIC X(04).                               
001190     05  SRT-ASK-GROUP.                                                   
001200         10  SRT-ASK-PRICE       PIC S9(7)V9(4)                           
001210                                 SIGN LEADING SEPARATE.                   
001220         10  FILLER              PIC X(04).                               
001230*                                                                         
001240 FD  SORTED-FILE                                                          
001250     RECORDING MODE IS F.                                                 
001260 01  SRO-PRICE-RECORD.                                                    
001270     05  SRO-SECURITY-ID         PIC X(10).                               
001280     05  SRO-SNAP-TIME           PIC X(19).                               
001290     05  SRO-BID-GROUP.                                                   
001300         10  SRO-BID-PRICE       PIC S9(7)V9(4)                           
001310                                 SIGN LEADING SEPARATE.                   
001320         10  FILLER              PIC X(04).                               
001330     05  SRO-MID-GROUP.                                                   
001340         10  SRO-MID-PRICE       PIC S9(7)V9(4)                           
001350                                 SIGN LEADING SEPARATE.                   
001360         10  FILLER              PIC X(04).                               
001370     05  SRO-ASK-GROUP.                                                   
001380         10  SRO-ASK-PRICE       PIC S9(7)V9(4)                           
001390                                 SIGN LEADING SEPARATE.                   
001400         10  FILLER              PIC X(04).                               
001410*                                                                         
001420 FD  RESULT-FILE                                                          
001430     RECORDING MODE IS F.                                                 
001440 COPY RESLTREC.                                                           
001450*                                                                         
001460 FD  STATE-FILE                                                           
001470     RECORDING MODE IS F.                                                 
001480 COPY STATEREC.                                                           
001490*                                                                         
001500 FD  CLNUPARM                                                             
001510     RECORDING MODE IS F.                                                 
001520 01  CLNUPARM-RECORD.                                                     
001530     05  CLP-ARTIFACT-NAME       PIC X(20).                               
001540     05  CLP-ARTIFACT-COUNT      PIC 9(9).                                
001550     05  FILLER                  PIC X(51).                               
001560*                                                                         
001570 FD  RUN-LOG                                                              
001580     RECORDING MODE IS F.                                                 
001590 01  RUN-LOG-RECORD              PIC X(132).                              
001600*****************************************************************         
001610 WORKING-STORAGE SECTION.                                                 
001620*****************************************************************         
001630*                                                                         
001640 01  SYSTEM-DATE-AND-TIME.                                                
001650     05  CURRENT-DATE.                                                    
001660         10  CURRENT-CENTURY     PIC 9(2).                                
001670         10  CURRENT-YEAR        PIC 9(2).                                
001680         10  CURRENT-MONTH       PIC 9(2).                                
001690         10  CURRENT-DAY         PIC 9(2).                                
001700     05  CURRENT-TIME.                                                    
001710         10  CURRENT-HOUR        PIC 9(2).                                
001720         10  CURRENT-MINUTE      PIC 9(2).                                
001730         10  CURRENT-SECOND      PIC 9(2).                                
001740         10  CURRENT-HNDSEC      PIC 9(2).                                
001750     05  FILLER                  PIC X(04)  VALUE SPACES.                 
001760*                                                                         
001770 01  WS-FIELDS.                                                           
001780     05  WS-PRICEFILE-STATUS     PIC X(2)  VALUE SPACES.                  
001790     05  WS-SORTFILE-STATUS      PIC X(2)  VALUE SPACES.                  
001800     05  WS-RESULT-STATUS        PIC X(2)  VALUE SPACES.                  
001810     05  WS-STATE-STATUS         PIC X(2)  VALUE SPACES.                  
001820     05  WS-CLNUPARM-STATUS      PIC X(2)  VALUE SPACES.                  
001830     05  WS-RUNLOG-STATUS        PIC X(2)  VALUE SPACES.                  
001840     05  WS-SORT-EOF             PIC X     VALUE 'N'.                     
001850         88  SORT-EOF                      VALUE 'Y'.                     
001860     05  WS-STATE-EOF            PIC X     VALUE 'N'.                     
001870         88  STATE-EOF                     VALUE 'Y'.                     
001880     05  WS-ABORT-SW             PIC X     VALUE 'N'.                     
001890         88  RUN-IS-ABORTED                VALUE 'Y'.                     
001900     05  WS-STATE-FOUND-SW       PIC X     VALUE 'N'.                     
001910         88  STATE-KEY-IS-FOUND            VALUE 'Y'.                     
001920     05  WS-BID-AVAIL-SW         PIC X     VALUE 'N'.                     
001930         88  WS-BID-AVAILABLE               VALUE 'Y'.                    
001940     05  WS-MID-AVAIL-SW         PIC X     VALUE 'N'.                     
001950         88  WS-MID-AVAILABLE               VALUE 'Y'.                    
001960     05  WS-ASK-AVAIL-SW         PIC X     VALUE 'N'.                     
001970         88  WS-ASK-AVAILABLE               VALUE 'Y'.                    
001980     05  FILLER                  PIC X(04)  VALUE SPACES.                 
001990*                                                                         
002000 01  WS-PARM-CARD                PIC X(80) VALUE SPACES.                  
002010 01  WS-RUN-PARMS.                                                        
002020     05  WS-START-TIME           PIC X(19).                               
002030     05  WS-END-TIME             PIC X(19).                               
002040     05  WS-LOOKBACK-TIME        PIC X(19).                               
002050     05  FILLER                  PIC X(04)  VALUE SPACES.                 
002060*                                                                         
002070 01  WS-DATE-MATH-FIELDS.                                                 
002080     05  WS-SY                   PIC 9(4)   COMP.                         
002090     05  WS-SM                   PIC 9(2)   COMP.                         
002100     05  WS-SD                   PIC 9(2)   COMP.                         
002110     05  WS-JDN-A                PIC S9(9)  COMP.                         
002120     05  WS-JDN-B                PIC S9(9)  COMP.                         
002130     05  WS-JDN-C                PIC S9(9)  COMP.                         
002140     05  WS-JDN-D                PIC S9(9)  COMP.                         
002150     05  WS-JDN-E                PIC S9(9)  COMP.                         
002160     05  WS-JDN-M                PIC S9(9)  COMP.                         
002170     05  WS-JDN-M2               PIC S9(9)  COMP.                         
002180     05  WS-JDN-Y                PIC S9(9)  COMP.                         
002190     05  WS-JULIAN-DAY-NUM       PIC S9(9)  COMP.                         
002200     05  WS-LOOKBACK-JDN         PIC S9(9)  COMP.                         
002210     05  WS-LB-YEAR              PIC 9(4)   COMP.                         
002220     05  WS-LB-MONTH             PIC 9(2)   COMP.                         
002230     05  WS-LB-DAY               PIC 9(2)   COMP.                         
002240     05  WS-LB-YEAR-X            PIC 9(4).                                
002250     05  WS-LB-MONTH-X           PIC 9(2).                                
002260     05  WS-LB-DAY-X             PIC 9(2).                                
002270     05  FILLER                  PIC X(4)   VALUE SPACES.                 
002280*                                                                         
002290*--- HOLDING AREA FOR THE FORWARD-FILL CARRY, PRIOR RECORD                
002300*--- IN THE SORTED FILE (NOT PRIOR RECORD PER SECURITY)                   
002310 01  WS-FORWARD-FILL-HOLD.                                                
002320     05  WS-HOLD-BID-GROUP       PIC X(16)  VALUE SPACES.                 
002330     05  WS-HOLD-BID REDEFINES WS-HOLD-BID-GROUP                          
002340                                 PIC S9(7)V9(4)                           
002350                                 SIGN LEADING SEPARATE.                   
002360     05  WS-HOLD-MID-GROUP       PIC X(16)  VALUE SPACES.                 
002370     05  WS-HOLD-MID REDEFINES WS-HOLD-MID-GROUP                          
002380                                 PIC S9(7)V9(4)                           
002390                                 SIGN LEADING SEPARATE.                   
002400     05  WS-HOLD-ASK-GROUP       PIC X(16)  VALUE SPACES.                 
002410     05  WS-HOLD-ASK REDEFINES WS-HOLD-ASK-GROUP                          
002420                                 PIC S9(7)V9(4)                           
002430                                 SIGN LEADING SEPARATE.                   
002440     05  FILLER                  PIC X(04)  VALUE SPACES.                 
002450*                                                                         
002460 01  WS-CURRENT-RECORD.                                                   
002470     05  WS-CUR-SECURITY-ID      PIC X(10).                               
002480     05  WS-CUR-SNAP-TIME        PIC X(19).                               
002490     05  WS-CUR-BID-PRICE        PIC S9(7)V9(4).                          
002500     05  WS-CUR-MID-PRICE        PIC S9(7)V9(4).                          
002510     05  WS-CUR-ASK-PRICE        PIC S9(7)V9(4).                          
002520     05  FILLER                  PIC X(4)   VALUE SPACES.                 
002530*                                                                         
002540 01  WS-SEARCH-FIELDS.                                                    
002550     05  WS-SEARCH-KEY           PIC X(14).                               
002560     05  WS-FOUND-INDEX          PIC S9(4)  COMP.                         
002570     05  FILLER                  PIC X(4)   VALUE SPACES.                 
002580*                                                                         
002590*--- IN-MEMORY MIRROR OF THE CALCULATION-STATE TABLE, ONE                 
002600*--- ENTRY PER SECURITY/PRICE-TYPE KEY (SECURITIES * 3 TYPES)             
002610 01  WS-STATE-TABLE.                                                      
002620     05  WT-STATE-OCC            PIC S9(4)  COMP VALUE 0.                 
002630     05  WT-STATE-ENTRY OCCURS 6000 TIMES                                 
002640                                 INDEXED BY WT-IDX.                       
002650         10  WT-KEY              PIC X(14).                               
002660         10  WT-COUNT            PIC 9(02).                               
002670         10  WT-VALUES OCCURS 20 TIMES                                    
002680                                 PIC S9(7)V9(4)                           
002690                                 SIGN LEADING SEPARATE.                   
002700         10  WT-SUM              PIC S9(11)V9(4).                         
002710         10  WT-SUMSQ            PIC S9(15)V9(8).                         
002720         10  WT-LAST-TS          PIC X(19).                               
002730         10  FILLER              PIC X(04).                               
002740     05  FILLER                  PIC X(04)  VALUE SPACES.                 
002750*                                                                         
002760 01  WS-CALC-FIELDS.                                                      
002770     05  WS-VALUE-SQ             PIC S9(15)V9(8) COMP-3.                  
002780     05  WS-MEAN                 PIC S9(9)V9(8)  COMP-3.                  
002790     05  WS-VARIANCE             PIC S9(9)V9(10) COMP-3.                  
002800     05  WS-STDEV-VALUE          PIC S9(9)V9(10) COMP-3.                  
002810     05  WS-SQRT-X               PIC S9(9)V9(10) COMP-3.                  
002820     05  WS-SQRT-I               PIC S9(4)       COMP.                    
002830     05  WS-EXPECTED-TS          PIC X(19).                               
002840     05  WS-NEW-VALUE            PIC S9(7)V9(4).                          
002850     05  FILLER                  PIC X(04)  VALUE SPACES.                 
002860*                                                                         
002870 01  WS-WORK-VARIABLES.                                                   
002880     05  WS-SUB                  PIC S9(4)  COMP VALUE 0.                 
002890     05  WS-SUB2                 PIC S9(4)  COMP VALUE 0.                 
002900     05  FILLER                  PIC X(04)  VALUE SPACES.                 
002910*                                                                         
002920 01  REPORT-TOTALS.                                                       
002930     05  CT-RESULT-COUNT         PIC S9(9)   COMP-3 VALUE 0.              
002940     05  CT-SECURITY-COUNT       PIC S9(9)   COMP-3 VALUE 0.              
002950     05  FILLER                  PIC X(04)   VALUE SPACES.                
002960*                                                                         
002970 01  ERR-MSG-BAD-FILE.                                                    
002980     05  FILLER PIC X(31)                                                 
002990              VALUE 'STDVCALC - I/O ERROR ON FILE: '.                     
003000     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.              
003010     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.              
003020*                                                                         
003030 01  RPT-HEADER1.                                                         
003040     05  FILLER                     PIC X(40)                             
003050                 VALUE 'STDEV-CALC CALCULATION REPORT     DATE:'.         
003060     05  RPT-MM                     PIC 99.                               
003070     05  FILLER                     PIC X     VALUE '/'.                  
003080     05  RPT-DD                     PIC 99.                               
003090     05  FILLER                     PIC X     VALUE '/'.                  
003100     05  RPT-CCYY                   PIC 9999.                             
003110     05  FILLER                     PIC X(16)                             
003120                        VALUE '   (mm/dd/ccyy) '.                         
003130     05  FILLER                     PIC X(35)  VALUE SPACES.              
003140 01  RPT-CALC-DETAIL1.                                                    
003150     05  FILLER PIC X(28)    VALUE 'START TIME (REQUESTED) ...  '.        
003160     05  RPT-START-TIME      PIC X(19).                                   
003170     05  FILLER              PIC X(85)  VALUE SPACES.                     
003180 01  RPT-CALC-DETAIL2.                                                    
003190     05  FILLER PIC X(28)    VALUE 'END TIME (REQUESTED) .....  '.        
003200     05  RPT-END-TIME        PIC X(19).                                   
003210     05  FILLER              PIC X(85)  VALUE SPACES.                     
003220 01  RPT-CALC-DETAIL3.                                                    
003230     05  FILLER PIC X(28)    VALUE 'LOOKBACK WARM-UP FROM ....  '.        
003240     05  RPT-LOOKBACK-TIME   PIC X(19).                                   
003250     05  FILLER              PIC X(85)  VALUE SPACES.                     
003260 01  RPT-CALC-DETAIL4.                                                    
003270     05  FILLER PIC X(28)    VALUE 'RESULT RECORDS WRITTEN ...  '.        
003280     05  RPT-RESULT-COUNT    PIC ZZZ,ZZZ,ZZ9.                             
003290     05  FILLER              PIC X(95)  VALUE SPACES.                     
003300 01  RPT-CALC-DETAIL5.                                                    
003310     05  FILLER PIC X(28)    VALUE 'SECURITIES PROCESSED .....  '.        
003320     05  RPT-SECURITY-COUNT  PIC ZZZ,ZZZ,ZZ9.                             
003330     05  FILLER              PIC X(95)  VALUE SPACES.                     
003340*****************************************************************         
003350 PROCEDURE DIVISION.                                                      
003360*****************************************************************         
003370*                                                                         
003380 000-MAIN-CONTROL.                                                        
003390     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                              
003400     ACCEPT CURRENT-TIME FROM TIME.                                       
003410     PERFORM 701-OPEN-RUNLOG.                                             
003420     PERFORM 705-ACCEPT-RUN-PARMS.                                        
003430     PERFORM 750-COMPUTE-SCOPE-BOUNDS.                                    
003440     IF NOT RUN-IS-ABORTED                                                
003450         PERFORM 710-SORT-PRICE-FILE                                      
003460     END-IF.                                                              
003470     IF NOT RUN-IS-ABORTED                                                
003480         PERFORM 715-RESTORE-STATE                                        
003490         PERFORM 719-OPEN-MAIN-FILES                                      
003500     END-IF.                                                              
003510     IF NOT RUN-IS-ABORTED                                                
003520         PERFORM 800-INIT-REPORT                                          
003530         PERFORM 720-READ-SORTED-RECORD                                   
003540         PERFORM 725-FORWARD-FILL                                         
003550         PERFORM 300-PROCESS-RECORD                                       
003560             UNTIL SORT-EOF                                               
003570         PERFORM 790-PERSIST-STATE                                        
003580         PERFORM 795-WRITE-CLNUPARM                                       
003590         PERFORM 850-REPORT-CALC-STATS                                    
003600         CLOSE SORTED-FILE                                                
003610         CLOSE RESULT-FILE                                                
003620         CLOSE STATE-FILE                                                 
003630         CLOSE CLNUPARM                                                   
003640     END-IF.                                                              
003650     PERFORM 799-CLOSE-RUNLOG.                                            
003660     GOBACK.                                                              
003670*                                                                         
003680 300-PROCESS-RECORD.                                                      
003690     IF WS-CUR-SNAP-TIME >= WS-LOOKBACK-TIME                              
003700         PERFORM 731-PROCESS-BID-KEY                                      
003710         PERFORM 732-PROCESS-MID-KEY                                      
003720         PERFORM 733-PROCESS-ASK-KEY                                      
003730         IF WS-CUR-SNAP-TIME >= WS-START-TIME                             
003740            AND WS-CUR-SNAP-TIME <= WS-END-TIME                           
003750             PERFORM 740-WRITE-RESULT                                     
003760         END-IF                                                           
003770     END-IF.                                                              
003780     PERFORM 720-READ-SORTED-RECORD.                                      
003790     IF NOT SORT-EOF                                                      
003800         PERFORM 725-FORWARD-FILL                                         
003810     END-IF.                                                              
003820*                                                                         
003830 705-ACCEPT-RUN-PARMS.                                                    
003840     ACCEPT WS-PARM-CARD FROM SYSIN.                                      
003850     MOVE WS-PARM-CARD (1:19)  TO WS-START-TIME.                          
003860     MOVE WS-PARM-CARD (21:19) TO WS-END-TIME.                            
003870*                                                                         
003880*--- CIVIL-TO-JULIAN DAY NUMBER CONVERSION, USED TO STEP THE              
003890*--- REQUESTED START TIME BACK 7 CALENDAR DAYS FOR THE                    
003900*--- WINDOW WARM-UP.  NO INTRINSIC DATE FUNCTIONS ARE USED.               
003910 750-COMPUTE-SCOPE-BOUNDS.                                                
003920     MOVE WS-START-TIME (1:4)  TO WS-SY.                                  
003930     MOVE WS-START-TIME (6:2)  TO WS-SM.                                  
003940     MOVE WS-START-TIME (9:2)  TO WS-SD.                                  
003950     COMPUTE WS-JDN-A = (14 - WS-SM) / 12.                                
003960     COMPUTE WS-JDN-Y = WS-SY + 4800 - WS-JDN-A.                          
003970     COMPUTE WS-JDN-M = WS-SM + (12 * WS-JDN-A) - 3.                      
003980     COMPUTE WS-JULIAN-DAY-NUM =                                          
003990             WS-SD + ((153 * WS-JDN-M) + 2) / 5                           
004000                   + (365 * WS-JDN-Y)                                     
004010                   + (WS-JDN-Y / 4)                                       
004020                   - (WS-JDN-Y / 100)                                     
004030                   + (WS-JDN-Y / 400)                                     
004040                   - 32045.                                               
004050     COMPUTE WS-LOOKBACK-JDN = WS-JULIAN-DAY-NUM - 7.                     
004060*--- JULIAN DAY NUMBER BACK TO CIVIL YEAR/MONTH/DAY                       
004070     COMPUTE WS-JDN-A = WS-LOOKBACK-JDN + 32044.                          
004080     COMPUTE WS-JDN-B = ((4 * WS-JDN-A) + 3) / 146097.                    
004090     COMPUTE WS-JDN-C = WS-JDN-A - ((146097 * WS-JDN-B) / 4).             
004100     COMPUTE WS-JDN-D = ((4 * WS-JDN-C) + 3) / 1461.                      
004110     COMPUTE WS-JDN-E = WS-JDN-C - ((1461 * WS-JDN-D) / 4).               
004120     COMPUTE WS-JDN-M2 = ((5 * WS-JDN-E) + 2) / 153.                      
004130     COMPUTE WS-LB-DAY = WS-JDN-E - (((153 * WS-JDN-M2) + 2) / 5)         
004140                       + 1.                                               
004150     COMPUTE WS-LB-MONTH = WS-JDN-M2 + 3                                  
004160                         - (12 * (WS-JDN-M2 / 10)).                       
004170     COMPUTE WS-LB-YEAR = (100 * WS-JDN-B) + WS-JDN-D - 4800              
004180                        + (WS-JDN-M2 / 10).                               
004190     MOVE WS-LB-YEAR  TO WS-LB-YEAR-X.                                    
004200     MOVE WS-LB-MONTH TO WS-LB-MONTH-X.                                   
004210     MOVE WS-LB-DAY   TO WS-LB-DAY-X.                                     
004220     STRING WS-LB-YEAR-X  DELIMITED BY SIZE                               
004230            '-'           DELIMITED BY SIZE                               
004240            WS-LB-MONTH-X DELIMITED BY SIZE                               
004250            '-'           DELIMITED BY SIZE                               
004260            WS-LB-DAY-X   DELIMITED BY SIZE                               
004270            INTO WS-LOOKBACK-TIME.                                        
004280     MOVE WS-START-TIME (11:9) TO WS-LOOKBACK-TIME (11:9).                
004290*                                                                         
004300 710-SORT-PRICE-FILE.                                                     
004310     SORT SORT-WORK-FILE                                                  
004320         ON ASCENDING KEY SRT-SECURITY-ID                                 
004330                          SRT-SNAP-TIME                                   
004340         USING PRICE-FILE                                                 
004350         GIVING SORTED-FILE.                                              
004360     IF SORT-RETURN NOT = 0                                               
004370         MOVE 'PRICE-FILE (SORT FAILED - RC: '                            
004380                                            TO ERR-MSG-DATA1              
004390         MOVE SORT-RETURN TO ERR-MSG-DATA2                                
004400         PERFORM 297-WRITE-BAD-FILE-MSG                                   
004410         MOVE 16 TO RETURN-CODE                                           
004420         MOVE 'Y' TO WS-ABORT-SW                                          
004430     END-IF.                                                              
004440*                                                                         
004450 715-RESTORE-STATE.                                                       
004460     MOVE 0   TO WT-STATE-OCC.                                            
004470     MOVE 'N' TO WS-STATE-EOF.                                            
004480     OPEN INPUT STATE-FILE.                                               
004490     IF WS-STATE-STATUS = '00'                                            
004500         PERFORM 716-READ-STATE-RECORD                                    
004510         PERFORM 717-LOAD-STATE-ENTRY                                     
004520             UNTIL STATE-EOF                                              
004530         CLOSE STATE-FILE                                                 
004540     END-IF.                                                              
004550*                                                                         
004560 716-READ-STATE-RECORD.                                                   
004570     READ STATE-FILE                                                      
004580         AT END MOVE 'Y' TO WS-STATE-EOF.                                 
004590*                                                                         
004600 717-LOAD-STATE-ENTRY.                                                    
004610     ADD 1 TO WT-STATE-OCC.                                               
004620     MOVE STA-STATE-KEY      TO WT-KEY   (WT-STATE-OCC).                  
004630     MOVE STA-WINDOW-COUNT   TO WT-COUNT (WT-STATE-OCC).                  
004640     MOVE 1 TO WS-SUB.                                                    
004650     PERFORM 718-COPY-WINDOW-VALUE UNTIL WS-SUB > 20.                     
004660     MOVE STA-RUNNING-SUM    TO WT-SUM    (WT-STATE-OCC).                 
004670     MOVE STA-RUNNING-SUM-SQ TO WT-SUMSQ  (WT-STATE-OCC).                 
004680     MOVE STA-LAST-TIMESTAMP TO WT-LAST-TS(WT-STATE-OCC).                 
004690     PERFORM 716-READ-STATE-RECORD.                                       
004700*                                                                         
004710 718-COPY-WINDOW-VALUE.                                                   
004720     MOVE STA-WINDOW-VALUES (WS-SUB)                                      
004730                  TO WT-VALUES (WT-STATE-OCC, WS-SUB).                    
004740     ADD 1 TO WS-SUB.                                                     
004750*                                                                         
004760 719-OPEN-MAIN-FILES.                                                     
004770     OPEN INPUT  SORTED-FILE.                                             
004780     OPEN OUTPUT RESULT-FILE.                                             
004790     OPEN OUTPUT CLNUPARM.                                                
004800     IF WS-SORTFILE-STATUS NOT = '00'                                     
004810         MOVE 'SORTED-FILE' TO ERR-MSG-DATA1                              
004820         PERFORM 297-WRITE-BAD-FILE-MSG                                   
004830         MOVE 16 TO RETURN-CODE                                           
004840         MOVE 'Y' TO WS-ABORT-SW                                          
004850     END-IF.                                                              
004860*                                                                         
004870 720-READ-SORTED-RECORD.                                                  
004880     READ SORTED-FILE                                                     
004890         AT END MOVE 'Y' TO WS-SORT-EOF.                                  
004900     EVALUATE WS-SORTFILE-STATUS                                          
004910         WHEN '00'                                                        
004920             CONTINUE                                                     
004930         WHEN '10'                                                        
004940             MOVE 'Y' TO WS-SORT-EOF                                      
004950         WHEN OTHER                                                       
004960             MOVE 'SORTED-FILE (READ)' TO ERR-MSG-DATA1                   
004970             MOVE WS-SORTFILE-STATUS   TO ERR-MSG-DATA2                   
004980             PERFORM 297-WRITE-BAD-FILE-MSG                               
004990             MOVE 'Y' TO WS-SORT-EOF                                      
005000     END-EVALUATE.                                                        
005010*                                                                         
005020 725-FORWARD-FILL.                                                        
005030     IF SRO-BID-GROUP = SPACES                                            
005040         MOVE WS-HOLD-BID-GROUP TO SRO-BID-GROUP                          
005050     END-IF.                                                              
005060     MOVE SRO-BID-GROUP TO WS-HOLD-BID-GROUP.                             
005070     IF SRO-MID-GROUP = SPACES                                            
005080         MOVE WS-HOLD-MID-GROUP TO SRO-MID-GROUP                          
005090     END-IF.                                                              
005100     MOVE SRO-MID-GROUP TO WS-HOLD-MID-GROUP.                             
005110     IF SRO-ASK-GROUP = SPACES                                            
005120         MOVE WS-HOLD-ASK-GROUP TO SRO-ASK-GROUP                          
005130     END-IF.                                                              
005140     MOVE SRO-ASK-GROUP TO WS-HOLD-ASK-GROUP.                             
005150     MOVE SRO-SECURITY-ID TO WS-CUR-SECURITY-ID.                          
005160     MOVE SRO-SNAP-TIME   TO WS-CUR-SNAP-TIME.                            
005170     MOVE SRO-BID-PRICE   TO WS-CUR-BID-PRICE.                            
005180     MOVE SRO-MID-PRICE   TO WS-CUR-MID-PRICE.                            
005190     MOVE SRO-ASK-PRICE   TO WS-CUR-ASK-PRICE.                            
005200*                                                                         
005210 731-PROCESS-BID-KEY.                                                     
005220     STRING WS-CUR-SECURITY-ID DELIMITED BY SIZE                          
005230            '_BID'             DELIMITED BY SIZE                          
005240            INTO WS-SEARCH-KEY.                                           
005250     PERFORM 734-FIND-OR-ADD-STATE.                                       
005260     PERFORM 735-CHECK-GAP.                                               
005270     PERFORM 736-SLIDE-WINDOW.                                            
005280     MOVE WS-CUR-BID-PRICE TO WS-NEW-VALUE.                               
005290     PERFORM 737-APPEND-VALUE.                                            
005300     IF WT-COUNT (WS-FOUND-INDEX) = 20                                    
005310         PERFORM 738-COMPUTE-STDEV                                        
005320         MOVE 'Y' TO WS-BID-AVAIL-SW                                      
005330         COMPUTE RES-BID-STDEV ROUNDED = WS-STDEV-VALUE                   
005340     ELSE                                                                 
005350         MOVE 'N' TO WS-BID-AVAIL-SW                                      
005360         MOVE SPACES TO RES-BID-STDEV-X                                   
005370     END-IF.                                                              
005380*                                                                         
005390 732-PROCESS-MID-KEY.                                                     
005400     STRING WS-CUR-SECURITY-ID DELIMITED BY SIZE                          
005410            '_MID'             DELIMITED BY SIZE                          
005420            INTO WS-SEARCH-KEY.                                           
005430     PERFORM 734-FIND-OR-ADD-STATE.                                       
005440     PERFORM 735-CHECK-GAP.                                               
005450     PERFORM 736-SLIDE-WINDOW.                                            
005460     MOVE WS-CUR-MID-PRICE TO WS-NEW-VALUE.                               
005470     PERFORM 737-APPEND-VALUE.                                            
005480     IF WT-COUNT (WS-FOUND-INDEX) = 20                                    
005490         PERFORM 738-COMPUTE-STDEV                                        
005500         MOVE 'Y' TO WS-MID-AVAIL-SW                                      
005510         COMPUTE RES-MID-STDEV ROUNDED = WS-STDEV-VALUE                   
005520     ELSE                                                                 
005530         MOVE 'N' TO WS-MID-AVAIL-SW                                      
005540         MOVE SPACES TO RES-MID-STDEV-X                                   
005550     END-IF.                                                              
005560*                                                                         
005570 733-PROCESS-ASK-KEY.                                                     
005580     STRING WS-CUR-SECURITY-ID DELIMITED BY SIZE                          
005590            '_ASK'             DELIMITED BY SIZE                          
005600            INTO WS-SEARCH-KEY.                                           
005610     PERFORM 734-FIND-OR-ADD-STATE.                                       
005620     PERFORM 735-CHECK-GAP.                                               
005630     PERFORM 736-SLIDE-WINDOW.                                            
005640     MOVE WS-CUR-ASK-PRICE TO WS-NEW-VALUE.                               
005650     PERFORM 737-APPEND-VALUE.                                            
005660     IF WT-COUNT (WS-FOUND-INDEX) = 20                                    
005670         PERFORM 738-COMPUTE-STDEV                                        
005680         MOVE 'Y' TO WS-ASK-AVAIL-SW                                      
005690         COMPUTE RES-ASK-STDEV ROUNDED = WS-STDEV-VALUE                   
005700     ELSE                                                                 
005710         MOVE 'N' TO WS-ASK-AVAIL-SW                                      
005720         MOVE SPACES TO RES-ASK-STDEV-X                                   
005730     END-IF.                                                              
005740*                                                                         
005750*--- ADSORT1-STYLE LINEAR SCAN OF THE STATE TABLE, RESTATED               
005760*--- FOR A KEYED LOOKUP RATHER THAN AN INSERTION SORT                     
005770 734-FIND-OR-ADD-STATE.                                                   
005780     MOVE 'N' TO WS-STATE-FOUND-SW.                                       
005790     MOVE 0   TO WS-FOUND-INDEX.                                          
005800     MOVE 1   TO WS-SUB.                                                  
005810     PERFORM 742-SCAN-STATE-TABLE                                         
005820         UNTIL WS-SUB > WT-STATE-OCC                                      
005830            OR STATE-KEY-IS-FOUND.                                        
005840     IF NOT STATE-KEY-IS-FOUND                                            
005850         ADD 1 TO WT-STATE-OCC                                            
005860         MOVE WS-SEARCH-KEY TO WT-KEY   (WT-STATE-OCC)                    
005870         MOVE 0             TO WT-COUNT (WT-STATE-OCC)                    
005880         MOVE 0             TO WT-SUM   (WT-STATE-OCC)                    
005890         MOVE 0             TO WT-SUMSQ (WT-STATE-OCC)                    
005900         MOVE SPACES        TO WT-LAST-TS (WT-STATE-OCC)                  
005910         MOVE 1             TO WS-SUB2                                    
005920         PERFORM 743-CLEAR-NEW-STATE-VALUE UNTIL WS-SUB2 > 20             
005930         ADD 1 TO CT-SECURITY-COUNT                                       
005940         MOVE WT-STATE-OCC TO WS-FOUND-INDEX                              
005950     END-IF.                                                              
005960*                                                                         
005970 742-SCAN-STATE-TABLE.                                                    
005980     IF WT-KEY (WS-SUB) = WS-SEARCH-KEY                                   
005990         MOVE 'Y'   TO WS-STATE-FOUND-SW                                  
006000         MOVE WS-SUB TO WS-FOUND-INDEX                                    
006010     END-IF.                                                              
006020     ADD 1 TO WS-SUB.                                                     
006030*                                                                         
006040 743-CLEAR-NEW-STATE-VALUE.                                               
006050     MOVE 0 TO WT-VALUES (WT-STATE-OCC, WS-SUB2).                         
006060     ADD 1 TO WS-SUB2.                                                    
006070*                                                                         
006080*--- A GAP (INCLUDING A DUPLICATE OR OUT-OF-SEQUENCE STAMP)               
006090*--- DISCARDS THE WINDOW BEFORE THE NEW VALUE IS ABSORBED.                
006100*--- THE FIRST VALUE FOR A KEY NEVER TRIGGERS THIS RESET.                 
006110 735-CHECK-GAP.                                                           
006120     IF WT-LAST-TS (WS-FOUND-INDEX) NOT = SPACES                          
006130         PERFORM 739-COMPUTE-EXPECTED-TIME                                
006140         IF WS-CUR-SNAP-TIME NOT = WS-EXPECTED-TS                         
006150             MOVE 0 TO WT-COUNT (WS-FOUND-INDEX)                          
006160             MOVE 0 TO WT-SUM   (WS-FOUND-INDEX)                          
006170             MOVE 0 TO WT-SUMSQ (WS-FOUND-INDEX)                          
006180             MOVE 1 TO WS-SUB                                             
006190             PERFORM 744-CLEAR-GAP-VALUE UNTIL WS-SUB > 20                
006200         END-IF                                                           
006210     END-IF.                                                              
006220*                                                                         
006230 744-CLEAR-GAP-VALUE.                                                     
006240     MOVE 0 TO WT-VALUES (WS-FOUND-INDEX, WS-SUB).                        
006250     ADD 1 TO WS-SUB.                                                     
006260*                                                                         
006270 736-SLIDE-WINDOW.                                                        
006280     IF WT-COUNT (WS-FOUND-INDEX) = 20                                    
006290         COMPUTE WS-VALUE-SQ =                                            
006300             WT-VALUES (WS-FOUND-INDEX, 1)                                
006310                       * WT-VALUES (WS-FOUND-INDEX, 1)                    
006320         SUBTRACT WT-VALUES (WS-FOUND-INDEX, 1)                           
006330                            FROM WT-SUM   (WS-FOUND-INDEX)                
006340         SUBTRACT WS-VALUE-SQ FROM WT-SUMSQ (WS-FOUND-INDEX)              
006350         MOVE 1 TO WS-SUB                                                 
006360         PERFORM 745-SHIFT-WINDOW-VALUE UNTIL WS-SUB > 19                 
006370         MOVE 0 TO WT-VALUES (WS-FOUND-INDEX, 20)                         
006380         SUBTRACT 1 FROM WT-COUNT (WS-FOUND-INDEX)                        
006390     END-IF.                                                              
006400*                                                                         
006410 745-SHIFT-WINDOW-VALUE.                                                  
006420     MOVE WT-VALUES (WS-FOUND-INDEX, WS-SUB + 1)                          
006430         TO WT-VALUES (WS-FOUND-INDEX, WS-SUB).                           
006440     ADD 1 TO WS-SUB.                                                     
006450*                                                                         
006460 737-APPEND-VALUE.                                                        
006470     ADD 1 TO WT-COUNT (WS-FOUND-INDEX).                                  
006480     MOVE WS-NEW-VALUE                                                    
006490         TO WT-VALUES (WS-FOUND-INDEX,                                    
006500                        WT-COUNT (WS-FOUND-INDEX)).                       
006510     ADD WS-NEW-VALUE TO WT-SUM (WS-FOUND-INDEX).                         
006520     COMPUTE WS-VALUE-SQ = WS-NEW-VALUE * WS-NEW-VALUE.                   
006530     ADD WS-VALUE-SQ  TO WT-SUMSQ (WS-FOUND-INDEX).                       
006540     MOVE WS-CUR-SNAP-TIME TO WT-LAST-TS (WS-FOUND-INDEX).                
006550*                                                                         
006560*--- SAMPLE STANDARD DEVIATION OVER THE FULL 20-DEEP WINDOW.              
006570*--- MEAN = SUM / N.  VARIANCE = (SUMSQ - SUM*MEAN) / (N-1),              
006580*--- FLOORED AT ZERO.  SQUARE ROOT BY NEWTON'S METHOD SINCE               
006590*--- NO INTRINSIC FUNCTION IS USED IN THIS SHOP'S PROGRAMS.               
006600 738-COMPUTE-STDEV.                                                       
006610     COMPUTE WS-MEAN ROUNDED =                                            
006620             WT-SUM (WS-FOUND-INDEX) / 20.                                
006630     COMPUTE WS-VARIANCE =                                                
006640             (WT-SUMSQ (WS-FOUND-INDEX)                                   
006650                 - (WT-SUM (WS-FOUND-INDEX) * WS-MEAN)) / 19.             
006660     IF WS-VARIANCE < 0                                                   
006670         MOVE 0 TO WS-VARIANCE                                            
006680     END-IF.                                                              
006690     IF WS-VARIANCE = 0                                                   
006700         MOVE 0 TO WS-STDEV-VALUE                                         
006710     ELSE                                                                 
006720         MOVE WS-VARIANCE TO WS-SQRT-X                                    
006730         MOVE 1 TO WS-SQRT-I                                              
006740         PERFORM 746-SQRT-ITERATE UNTIL WS-SQRT-I > 20                    
006750         MOVE WS-SQRT-X TO WS-STDEV-VALUE                                 
006760     END-IF.                                                              
006770*                                                                         
006780 746-SQRT-ITERATE.                                                        
006790     COMPUTE WS-SQRT-X ROUNDED =                                          
006800         (WS-SQRT-X + (WS-VARIANCE / WS-SQRT-X)) / 2.                     
006810     ADD 1 TO WS-SQRT-I.                                                  
006820*                                                                         
006830 739-COMPUTE-EXPECTED-TIME.                                               
006840     MOVE WT-LAST-TS (WS-FOUND-INDEX) TO WS-EXPECTED-TS.                  
006850     PERFORM 741-ADD-ONE-HOUR.                                            
006860*                                                                         
006870*--- ADDS ONE HOUR TO WS-EXPECTED-TS, ROLLING THE DAY FORWARD             
006880*--- ON A MIDNIGHT CROSSING VIA THE JULIAN DAY-NUMBER ROUTINE             
006890 741-ADD-ONE-HOUR.                                                        
006900     MOVE WS-EXPECTED-TS (12:2) TO WS-SM.                                 
006910     IF WS-SM = 23                                                        
006920         MOVE '00' TO WS-EXPECTED-TS (12:2)                               
006930         MOVE WS-EXPECTED-TS (1:4)  TO WS-SY                              
006940         MOVE WS-EXPECTED-TS (6:2)  TO WS-SM                              
006950         MOVE WS-EXPECTED-TS (9:2)  TO WS-SD                              
006960         COMPUTE WS-JDN-A = (14 - WS-SM) / 12                             
006970         COMPUTE WS-JDN-Y = WS-SY + 4800 - WS-JDN-A                       
006980         COMPUTE WS-JDN-M = WS-SM + (12 * WS-JDN-A) - 3                   
006990         COMPUTE WS-JULIAN-DAY-NUM =                                      
007000                 WS-SD + ((153 * WS-JDN-M) + 2) / 5                       
007010                       + (365 * WS-JDN-Y)                                 
007020                       + (WS-JDN-Y / 4)                                   
007030                       - (WS-JDN-Y / 100)                                 
007040                       + (WS-JDN-Y / 400)                                 
007050                       - 32045                                            
007060                       + 1                                                
007070         COMPUTE WS-JDN-A = WS-JULIAN-DAY-NUM + 32044                     
007080         COMPUTE WS-JDN-B = ((4 * WS-JDN-A) + 3) / 146097                 
007090         COMPUTE WS-JDN-C = WS-JDN-A - ((146097 * WS-JDN-B) / 4)          
007100         COMPUTE WS-JDN-D = ((4 * WS-JDN-C) + 3) / 1461                   
007110         COMPUTE WS-JDN-E = WS-JDN-C - ((1461 * WS-JDN-D) / 4)            
007120         COMPUTE WS-JDN-M2 = ((5 * WS-JDN-E) + 2) / 153                   
007130         COMPUTE WS-LB-DAY = WS-JDN-E                                     
007140                           - (((153 * WS-JDN-M2) + 2) / 5) + 1            
007150         COMPUTE WS-LB-MONTH = WS-JDN-M2 + 3                              
007160                              - (12 * (WS-JDN-M2 / 10))                   
007170         COMPUTE WS-LB-YEAR = (100 * WS-JDN-B) + WS-JDN-D - 4800          
007180                             + (WS-JDN-M2 / 10)                           
007190         MOVE WS-LB-YEAR  TO WS-LB-YEAR-X                                 
007200         MOVE WS-LB-MONTH TO WS-LB-MONTH-X                                
007210         MOVE WS-LB-DAY   TO WS-LB-DAY-X                                  
007220         STRING WS-LB-YEAR-X  DELIMITED BY SIZE                           
007230                '-'           DELIMITED BY SIZE                           
007240                WS-LB-MONTH-X DELIMITED BY SIZE                           
007250                '-'           DELIMITED BY SIZE                           
007260                WS-LB-DAY-X   DELIMITED BY SIZE                           
007270                INTO WS-EXPECTED-TS (1:10)                                
007280     ELSE                                                                 
007290         ADD 1 TO WS-SM                                                   
007300         MOVE WS-SM TO WS-EXPECTED-TS (12:2)                              
007310     END-IF.                                                              
007320*                                                                         
007330 740-WRITE-RESULT.                                                        
007340     MOVE WS-CUR-SECURITY-ID TO RES-SECURITY-ID.                          
007350     MOVE WS-CUR-SNAP-TIME   TO RES-TIMESTAMP.                            
007360     WRITE RES-RESULT-RECORD.                                             
007370     ADD 1 TO CT-RESULT-COUNT.                                            
007380*                                                                         
007390 790-PERSIST-STATE.                                                       
007400     OPEN OUTPUT STATE-FILE.                                              
007410     MOVE 1 TO WS-SUB.                                                    
007420     PERFORM 747-PERSIST-STATE-ENTRY UNTIL WS-SUB > WT-STATE-OCC.         
007430*                                                                         
007440 747-PERSIST-STATE-ENTRY.                                                 
007450     MOVE WT-KEY   (WS-SUB) TO STA-STATE-KEY.                             
007460     MOVE WT-COUNT (WS-SUB) TO STA-WINDOW-COUNT.                          
007470     MOVE 1 TO WS-SUB2.                                                   
007480     PERFORM 748-PERSIST-WINDOW-VALUE UNTIL WS-SUB2 > 20.                 
007490     MOVE WT-SUM    (WS-SUB) TO STA-RUNNING-SUM.                          
007500     MOVE WT-SUMSQ  (WS-SUB) TO STA-RUNNING-SUM-SQ.                       
007510     MOVE WT-LAST-TS(WS-SUB) TO STA-LAST-TIMESTAMP.                       
007520     WRITE STA-STATE-RECORD.                                              
007530     ADD 1 TO WS-SUB.                                                     
007540*                                                                         
007550 748-PERSIST-WINDOW-VALUE.                                                
007560     MOVE WT-VALUES (WS-SUB, WS-SUB2)                                     
007570                TO STA-WINDOW-VALUES (WS-SUB2).                           
007580     ADD 1 TO WS-SUB2.                                                    
007590*                                                                         
007600 795-WRITE-CLNUPARM.                                                      
007610     MOVE 'RESULT-FILE'    TO CLP-ARTIFACT-NAME.                          
007620     MOVE CT-RESULT-COUNT  TO CLP-ARTIFACT-COUNT.                         
007630     WRITE CLNUPARM-RECORD.                                               
007640     MOVE 'STATE-FILE'     TO CLP-ARTIFACT-NAME.                          
007650     MOVE WT-STATE-OCC     TO CLP-ARTIFACT-COUNT.                         
007660     WRITE CLNUPARM-RECORD.                                               
007670*                                                                         
007680 297-WRITE-BAD-FILE-MSG.                                                  
007690     WRITE RUN-LOG-RECORD FROM ERR-MSG-BAD-FILE AFTER 2.                  
007700     DISPLAY 'STDVCALC - ' ERR-MSG-DATA1 ' ' ERR-MSG-DATA2.               
007710*                                                                         
007720 701-OPEN-RUNLOG.                                                         
007730     OPEN OUTPUT RUN-LOG.                                                 
007740*                                                                         
007750 799-CLOSE-RUNLOG.                                                        
007760     CLOSE RUN-LOG.                                                       
007770*                                                                         
007780 800-INIT-REPORT.                                                         
007790     MOVE CURRENT-MONTH  TO RPT-MM.                                       
007800     MOVE CURRENT-DAY    TO RPT-DD.                                       
007810     STRING CURRENT-CENTURY CURRENT-YEAR DELIMITED BY SIZE                
007820            INTO RPT-CCYY.                                                
007830     WRITE RUN-LOG-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
007840*                                                                         
007850 850-REPORT-CALC-STATS.                                                   
007860     MOVE WS-START-TIME    TO RPT-START-TIME.                             
007870     WRITE RUN-LOG-RECORD FROM RPT-CALC-DETAIL1 AFTER 2.                  
007880     MOVE WS-END-TIME      TO RPT-END-TIME.                               
007890     WRITE RUN-LOG-RECORD FROM RPT-CALC-DETAIL2 AFTER 1.                  
007900     MOVE WS-LOOKBACK-TIME TO RPT-LOOKBACK-TIME.                          
007910     WRITE RUN-LOG-RECORD FROM RPT-CALC-DETAIL3 AFTER 1.                  
007920     MOVE CT-RESULT-COUNT   TO RPT-RESULT-COUNT.                          
007930     WRITE RUN-LOG-RECORD FROM RPT-CALC-DETAIL4 AFTER 2.                  
007940     MOVE CT-SECURITY-COUNT TO RPT-SECURITY-COUNT.                        
007950     WRITE RUN-LOG-RECORD FROM RPT-CALC-DETAIL5 AFTER 1.                  
