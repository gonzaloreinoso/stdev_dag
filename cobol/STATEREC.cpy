000100*****************************************************************         
000110* STATEREC  -  CALCULATION-STATE RECORD                         *         
000120*      ONE OCCURRENCE PER SECURITY / PRICE-TYPE KEY.  CARRIES   *         
000130*      THE SLIDING WINDOW, RUNNING SUM AND RUNNING SUM-OF-      *         
000140*      SQUARES FORWARD FROM ONE HOURLY RUN TO THE NEXT.         *         
000150*      SEQUENTIAL, FIXED, 313 BYTES.  FULL FILE REPLACED EACH   *         
000160*      RUN BY STDVCALC PARAGRAPH 790-PERSIST-STATE.             *         
000170*---------------------------------------------------------------*         
000180*      MM/DD/YY  BY   RQST     DESCRIPTION                      *         
000190*      03/02/89  DAS  Q-0002   ORIGINAL LAYOUT - 20-DEEP WINDOW *  STA0001
000200*      08/14/98  RTM  Q-0230   Y2K - LAST-TIMESTAMP NOW STORES  *  STA0002
000210*                              A 4-DIGIT CENTURY                *         
000220*****************************************************************         
000230 01  STA-STATE-RECORD.                                                    
000240     05  STA-STATE-KEY           PIC X(14).                               
000250     05  STA-STATE-KEY-PARTS REDEFINES STA-STATE-KEY.                     
000260         10  STA-KEY-SECURITY-ID PIC X(10).                               
000270         10  STA-KEY-SEPARATOR   PIC X(01).                               
000280         10  STA-KEY-PRICE-TYPE  PIC X(03).                               
000290     05  STA-WINDOW-COUNT        PIC 9(02).                               
000300     05  STA-WINDOW-VALUES OCCURS 20 TIMES                                
000310                                 PIC S9(7)V9(4)                           
000320                                 SIGN LEADING SEPARATE.                   
000330     05  STA-RUNNING-SUM         PIC S9(11)V9(4).                         
000340     05  STA-RUNNING-SUM-SQ      PIC S9(15)V9(8).                         
000350     05  STA-LAST-TIMESTAMP      PIC X(19).                               
