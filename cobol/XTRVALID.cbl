000100*****************************************************************         
000110* PROPRIETARY - QUANTECH FINANCIAL SYSTEMS GROUP                *         
000120* ALL RIGHTS RESERVED                                           *         
000130*****************************************************************         
000140* PROGRAM:  XTRVALID                                            *         
000150*                                                                *        
000160* AUTHOR :  Doug Stout                                          *         
000170*                                                                *        
000180* READS THE HOURLY PRICE SNAPSHOT EXTRACT, VALIDATES THAT       *         
000190* EVERY RECORD CARRIES ITS FIVE REQUIRED FIELDS, AND BUILDS     *         
000200* THE CONTROL TOTALS (RECORD COUNT, DISTINCT SECURITY COUNT,    *         
000210* MIN/MAX SNAPSHOT TIMESTAMP) THAT THE OPERATOR RECONCILES      *         
000220* AGAINST THE FEED VENDOR'S TRANSMITTAL COUNT BEFORE STDVCALC   *         
000230* IS RELEASED TO RUN.                                           *         
000240*                                                                *        
000250* ABENDS (RETURN-CODE 16) IF THE EXTRACT IS MISSING OR IF ANY   *         
000260* RECORD IS SHORT ONE OF THE FIVE REQUIRED FIELDS - THIS RUN    *         
000270* IS A GATE, NOT A CLEANSING PASS.                              *         
000280*****************************************************************         
000290 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    XTRVALID.                                                 
000310 AUTHOR.        DOUG STOUT.                                               
000320 INSTALLATION.  QUANTECH FINANCIAL SYSTEMS GROUP.                         
000330 DATE-WRITTEN.  02/11/1989.                                               
000340 DATE-COMPILED.                                                           
000350 SECURITY.      QUANTECH INTERNAL USE ONLY.                               
000360*-----------------------------------------------------------------        
000370* CHANGE LOG                                                              
000380*-----------------------------------------------------------------        
000390*    02/11/89  DAS  Q-0001   ORIGINAL PROGRAM                      XTV0001
000400*    05/03/89  DAS  Q-0006   ADDED DISTINCT SECURITY COUNT         XTV0002
000410*    11/30/90  DAS  Q-0071   MIN/MAX TIMESTAMP NOW CARRIED IN      XTV0003
000420*                            CONTROL-TOTALS INSTEAD OF PRINTED            
000430*                            DIRECTLY FROM THE CURRENT RECORD             
000440*    07/17/92  KLB  Q-0140   SECURITY TABLE ENLARGED 500 TO 2000   XTV0004
000450*                            ENTRIES - VENDOR ADDED FOREIGN ISSUES        
000460*    02/09/95  KLB  Q-0188   FIELD-LIST NOW PRINTED ON THE         XTV0005
000470*                            SUMMARY REPORT PER AUDIT REQUEST             
000480*    08/14/98  RTM  Q-0230   Y2K - SNAP-TIME COMPARISONS NOW       XTV0006
000490*                            ASSUME A 4-DIGIT CENTURY THROUGHOUT;         
000500*                            NO 2-DIGIT YEAR LOGIC REMAINS                
000510*    01/22/99  RTM  Q-0231   Y2K - CENTURY WINDOW REMOVED FROM     XTV0007
000520*                            REPORT DATE STAMP, ACCEPT NOW READS          
000530*                            THE FULL 4-DIGIT YEAR                        
000540*    06/05/01  PDN  Q-0266   ADDED ABEND TRAP WHEN PRICE-FILE      XTV0008
000550*                            WILL NOT OPEN - PREVIOUSLY FELL              
000560*                            THROUGH TO THE READ AND LOOPED               
000570*-----------------------------------------------------------------        
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SOURCE-COMPUTER.  IBM-3090.                                              
000610 OBJECT-COMPUTER.  IBM-3090.                                              
000620 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650*--- PRICE SNAPSHOT EXTRACT - INPUT, LINE SEQUENTIAL                      
000660     SELECT PRICE-FILE ASSIGN TO PRICEIN                                  
000670         ORGANIZATION IS LINE SEQUENTIAL                                  
000680         FILE STATUS  IS WS-PRICEFILE-STATUS.                             
000690*--- CONTROL TOTAL REPORT - OUTPUT                                        
000700     SELECT RUN-LOG ASSIGN TO RUNLOG                                      
000710         FILE STATUS  IS WS-RUNLOG-STATUS.                                
000720*****************************************************************         
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750*                                                                         
000760 FD  PRICE-FILE                                                           
000770     RECORDING MODE IS F.                                                 
000780 COPY PRICEREC.                                                           
000790*                                                                         
000800 FD  RUN-LOG                                                              
000810     RECORDING MODE IS F.                                                 
000820 01  RUN-LOG-RECORD              PIC X(132).                              
000830*****************************************************************         
000840 WORKING-STORAGE SECTION.                                                 
000850*****************************************************************         
000860*                                                                         
000870 01  SYSTEM-DATE-AND-TIME.                                                
000880     05  CURRENT-DATE.                                                    
000890         10  CURRENT-CENTURY     PIC 9(2).                                
000900         10  CURRENT-YEAR        PIC 9(2).                                
000910         10  CURRENT-MONTH       PIC 9(2).                                
000920         10  CURRENT-DAY         PIC 9(2).                                
000930     05  CURRENT-TIME.                                                    
000940         10  CURRENT-HOUR        PIC 9(2).                                
000950         10  CURRENT-MINUTE      PIC 9(2).                                
000960         10  CURRENT-SECOND      PIC 9(2).                                
000970         10  CURRENT-HNDSEC      PIC 9(2).                                
000980     05  FILLER                  PIC X(04)  VALUE SPACES.                 
000990*                                                                         
001000 01  WS-FIELDS.                                                           
001010     05  WS-PRICEFILE-STATUS     PIC X(2)  VALUE SPACES.                  
001020     05  WS-RUNLOG-STATUS        PIC X(2)  VALUE SPACES.                  
001030     05  WS-PRICE-EOF            PIC X     VALUE 'N'.                     
001040         88  PRICE-EOF                     VALUE 'Y'.                     
001050     05  WS-RECORD-BAD           PIC X     VALUE 'N'.                     
001060         88  RECORD-IS-BAD                 VALUE 'Y'.                     
001070     05  WS-ABORT-SW             PIC X     VALUE 'N'.                     
001080         88  RUN-IS-ABORTED                VALUE 'Y'.                     
001090     05  FILLER                  PIC X(04)  VALUE SPACES.                 
001100*                                                                         
001110 01  CONTROL-TOTALS.                                                      
001120     05  CT-RECORD-COUNT         PIC S9(9)   COMP-3 VALUE 0.              
001130     05  CT-SECURITY-COUNT       PIC S9(9)   COMP-3 VALUE 0.              
001140     05  CT-MIN-TIMESTAMP        PIC X(19)   VALUE HIGH-VALUES.           
001150     05  CT-MIN-TS-PARTS REDEFINES CT-MIN-TIMESTAMP.                      
001160         10  CT-MIN-TS-DATE      PIC X(10).                               
001170         10  FILLER              PIC X(01).                               
001180         10  CT-MIN-TS-TIME      PIC X(08).                               
001190     05  CT-MAX-TIMESTAMP        PIC X(19)   VALUE LOW-VALUES.            
001200     05  CT-MAX-TS-PARTS REDEFINES CT-MAX-TIMESTAMP.                      
001210         10  CT-MAX-TS-DATE      PIC X(10).                               
001220         10  FILLER              PIC X(01).                               
001230         10  CT-MAX-TS-TIME      PIC X(08).                               
001240*                                                                         
001250 01  WS-SECURITY-TABLE.                                                   
001260     05  WS-SECURITY-OCC         PIC S9(4)  COMP VALUE 0.                 
001270     05  WS-SECURITY-ENTRY OCCURS 2000 TIMES                              
001280                                 INDEXED BY WS-SEC-IDX                    
001290                                 PIC X(10).                               
001300 01  WS-SECURITY-TABLE-X REDEFINES WS-SECURITY-TABLE.                     
001310     05  FILLER                  PIC X(02).                               
001320     05  FILLER                  PIC X(20000).                            
001330*                                                                         
001340 01  WS-WORK-VARIABLES.                                                   
001350     05  WS-SUB                  PIC S9(4)  COMP VALUE 0.                 
001360     05  WS-SECURITY-FOUND-SW    PIC X      VALUE 'N'.                    
001370         88  SECURITY-IS-FOUND              VALUE 'Y'.                    
001380     05  FILLER                  PIC X(04)  VALUE SPACES.                 
001390*                                                                         
001400 01  ERR-MSG-MISSING-FIELD.                                               
001410     05  FILLER PIC X(31)                                                 
001420              VALUE 'ABEND - RECORD MISSING FIELD: '.                     
001430     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.              
001440     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.              
001450*                                                                         
001460 01  RPT-HEADER1.                                                         
001470     05  FILLER                     PIC X(40)                             
001480                 VALUE 'EXTRACT-VALIDATE CONTROL REPORT   DATE:'.         
001490     05  RPT-MM                     PIC 99.                               
001500     05  FILLER                     PIC X     VALUE '/'.                  
001510     05  RPT-DD                     PIC 99.                               
001520     05  FILLER                     PIC X     VALUE '/'.                  
001530     05  RPT-CCYY                   PIC 9999.                             
001540     05  FILLER                     PIC X(16)                             
001550                        VALUE '   (mm/dd/ccyy) '.                         
001560     05  FILLER                     PIC X(35)  VALUE SPACES.              
001570 01  RPT-BLANK-LINE                 PIC X(132) VALUE SPACES.              
001580 01  RPT-VALID-DETAIL1.                                                   
001590     05  FILLER PIC X(28)    VALUE 'TOTAL RECORDS READ ......  '.         
001600     05  RPT-RECORD-COUNT    PIC ZZZ,ZZZ,ZZ9.                             
001610     05  FILLER              PIC X(95)  VALUE SPACES.                     
001620 01  RPT-VALID-DETAIL2.                                                   
001630     05  FILLER PIC X(28)    VALUE 'DISTINCT SECURITIES ......  '.        
001640     05  RPT-SECURITY-COUNT  PIC ZZZ,ZZZ,ZZ9.                             
001650     05  FILLER              PIC X(95)  VALUE SPACES.                     
001660 01  RPT-VALID-DETAIL3.                                                   
001670     05  FILLER PIC X(28)    VALUE 'MINIMUM SNAPSHOT TIME ....  '.        
001680     05  RPT-MIN-TIMESTAMP   PIC X(19).                                   
001690     05  FILLER              PIC X(85)  VALUE SPACES.                     
001700 01  RPT-VALID-DETAIL4.                                                   
001710     05  FILLER PIC X(28)    VALUE 'MAXIMUM SNAPSHOT TIME ....  '.        
001720     05  RPT-MAX-TIMESTAMP   PIC X(19).                                   
001730     05  FILLER              PIC X(85)  VALUE SPACES.                     
001740 01  RPT-VALID-DETAIL5.                                                   
001750     05  FILLER PIC X(28)    VALUE 'REQUIRED FIELD LIST ......  '.        
001760     05  FILLER              PIC X(60)                                    
001770           VALUE 'SECURITY-ID, SNAP-TIME, BID/MID/ASK-PRICE'.             
001780     05  FILLER              PIC X(44)  VALUE SPACES.                     
001790*****************************************************************         
001800 PROCEDURE DIVISION.                                                      
001810*****************************************************************         
001820*                                                                         
001830 000-MAIN-CONTROL.                                                        
001840     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                              
001850     ACCEPT CURRENT-TIME FROM TIME.                                       
001860     PERFORM 700-OPEN-FILES.                                              
001870     IF NOT RUN-IS-ABORTED                                                
001880         PERFORM 800-INIT-REPORT                                          
001890         PERFORM 710-READ-PRICE-FILE                                      
001900         PERFORM 100-VALIDATE-AND-ACCUM                                   
001910             UNTIL PRICE-EOF OR RUN-IS-ABORTED                            
001920         IF NOT RUN-IS-ABORTED                                            
001930             PERFORM 850-PRINT-CONTROLS                                   
001940         END-IF                                                           
001950     END-IF.                                                              
001960     PERFORM 790-CLOSE-FILES.                                             
001970     GOBACK.                                                              
001980*                                                                         
001990 100-VALIDATE-AND-ACCUM.                                                  
002000     PERFORM 150-VALIDATE-RECORD.                                         
002010     IF RECORD-IS-BAD                                                     
002020         PERFORM 299-ABORT-MISSING-FIELD                                  
002030     ELSE                                                                 
002040         PERFORM 160-ACCUM-TOTALS                                         
002050         PERFORM 710-READ-PRICE-FILE                                      
002060     END-IF.                                                              
002070*                                                                         
002080 150-VALIDATE-RECORD.                                                     
002090     MOVE 'N' TO WS-RECORD-BAD.                                           
002100     IF PRC-SECURITY-ID = SPACES OR LOW-VALUES                            
002110         MOVE 'SECURITY-ID' TO ERR-MSG-DATA1                              
002120         MOVE 'Y' TO WS-RECORD-BAD                                        
002130     END-IF.                                                              
002140     IF PRC-SNAP-TIME = SPACES OR LOW-VALUES                              
002150         MOVE 'SNAP-TIME' TO ERR-MSG-DATA1                                
002160         MOVE 'Y' TO WS-RECORD-BAD                                        
002170     END-IF.                                                              
002180     IF PRC-BID-PRICE = ZEROS AND PRC-BID-GROUP = SPACES                  
002190         MOVE 'BID-PRICE' TO ERR-MSG-DATA1                                
002200         MOVE 'Y' TO WS-RECORD-BAD                                        
002210     END-IF.                                                              
002220     IF PRC-MID-PRICE = ZEROS AND PRC-MID-GROUP = SPACES                  
002230         MOVE 'MID-PRICE' TO ERR-MSG-DATA1                                
002240         MOVE 'Y' TO WS-RECORD-BAD                                        
002250     END-IF.                                                              
002260     IF PRC-ASK-PRICE = ZEROS AND PRC-ASK-GROUP = SPACES                  
002270         MOVE 'ASK-PRICE' TO ERR-MSG-DATA1                                
002280         MOVE 'Y' TO WS-RECORD-BAD                                        
002290     END-IF.                                                              
002300*                                                                         
002310 160-ACCUM-TOTALS.                                                        
002320     ADD 1 TO CT-RECORD-COUNT.                                            
002330     PERFORM 165-ACCUM-SECURITY.                                          
002340     IF PRC-SNAP-TIME < CT-MIN-TIMESTAMP                                  
002350         MOVE PRC-SNAP-TIME TO CT-MIN-TIMESTAMP                           
002360     END-IF.                                                              
002370     IF PRC-SNAP-TIME > CT-MAX-TIMESTAMP                                  
002380         MOVE PRC-SNAP-TIME TO CT-MAX-TIMESTAMP                           
002390     END-IF.                                                              
002400*                                                                         
002410 165-ACCUM-SECURITY.                                                      
002420     MOVE 'N' TO WS-SECURITY-FOUND-SW.                                    
002430     MOVE 1   TO WS-SUB.                                                  
002440     PERFORM 166-SCAN-SECURITY-TABLE                                      
002450         UNTIL WS-SUB > WS-SECURITY-OCC                                   
002460            OR SECURITY-IS-FOUND.                                         
002470     IF NOT SECURITY-IS-FOUND                                             
002480         ADD 1 TO WS-SECURITY-OCC                                         
002490         MOVE PRC-SECURITY-ID                                             
002500                      TO WS-SECURITY-ENTRY (WS-SECURITY-OCC)              
002510         ADD 1 TO CT-SECURITY-COUNT                                       
002520     END-IF.                                                              
002530*                                                                         
002540 166-SCAN-SECURITY-TABLE.                                                 
002550     IF WS-SECURITY-ENTRY (WS-SUB) = PRC-SECURITY-ID                      
002560         MOVE 'Y' TO WS-SECURITY-FOUND-SW                                 
002570     END-IF.                                                              
002580     ADD 1 TO WS-SUB.                                                     
002590*                                                                         
002600 299-ABORT-MISSING-FIELD.                                                 
002610     MOVE 'Y' TO WS-ABORT-SW.                                             
002620     MOVE 16 TO RETURN-CODE.                                              
002630     WRITE RUN-LOG-RECORD FROM ERR-MSG-MISSING-FIELD AFTER 2.             
002640     DISPLAY 'XTRVALID - RUN ABORTED - RECORD ' CT-RECORD-COUNT           
002650             ' MISSING ' ERR-MSG-DATA1.                                   
002660*                                                                         
002670 700-OPEN-FILES.                                                          
002680     OPEN INPUT  PRICE-FILE                                               
002690          OUTPUT RUN-LOG.                                                 
002700     IF WS-PRICEFILE-STATUS NOT = '00'                                    
002710         DISPLAY 'XTRVALID - PRICE-FILE ABSENT.  RC: '                    
002720                 WS-PRICEFILE-STATUS                                      
002730         DISPLAY 'RUN ABORTED - EXTRACT NOT FOUND'                        
002740         MOVE 16 TO RETURN-CODE                                           
002750         MOVE 'Y' TO WS-ABORT-SW                                          
002760     END-IF.                                                              
002770*                                                                         
002780 710-READ-PRICE-FILE.                                                     
002790     READ PRICE-FILE                                                      
002800         AT END MOVE 'Y' TO WS-PRICE-EOF.                                 
002810     EVALUATE WS-PRICEFILE-STATUS                                         
002820         WHEN '00'                                                        
002830             CONTINUE                                                     
002840         WHEN '10'                                                        
002850             MOVE 'Y' TO WS-PRICE-EOF                                     
002860         WHEN OTHER                                                       
002870             DISPLAY 'XTRVALID - I/O ERROR ON PRICE-FILE.  RC: '          
002880                     WS-PRICEFILE-STATUS                                  
002890             MOVE 16 TO RETURN-CODE                                       
002900             MOVE 'Y' TO WS-ABORT-SW                                      
002910             MOVE 'Y' TO WS-PRICE-EOF                                     
002920     END-EVALUATE.                                                        
002930*                                                                         
002940 790-CLOSE-FILES.                                                         
002950     CLOSE PRICE-FILE.                                                    
002960     CLOSE RUN-LOG.                                                       
002970*                                                                         
002980 800-INIT-REPORT.                                                         
002990     MOVE CURRENT-MONTH  TO RPT-MM.                                       
003000     MOVE CURRENT-DAY    TO RPT-DD.                                       
003010     STRING CURRENT-CENTURY CURRENT-YEAR DELIMITED BY SIZE                
003020            INTO RPT-CCYY.                                                
003030     WRITE RUN-LOG-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
003040*                                                                         
003050 850-PRINT-CONTROLS.                                                      
003060     MOVE CT-RECORD-COUNT   TO RPT-RECORD-COUNT.                          
003070     WRITE RUN-LOG-RECORD FROM RPT-VALID-DETAIL1 AFTER 2.                 
003080     MOVE CT-SECURITY-COUNT TO RPT-SECURITY-COUNT.                        
003090     WRITE RUN-LOG-RECORD FROM RPT-VALID-DETAIL2 AFTER 1.                 
003100     IF CT-RECORD-COUNT > 0                                               
003110         MOVE CT-MIN-TIMESTAMP TO RPT-MIN-TIMESTAMP                       
003120         MOVE CT-MAX-TIMESTAMP TO RPT-MAX-TIMESTAMP                       
003130     ELSE                                                                 
003140         MOVE SPACES TO RPT-MIN-TIMESTAMP                                 
003150         MOVE SPACES TO RPT-MAX-TIMESTAMP                                 
003160     END-IF.                                                              
003170     WRITE RUN-LOG-RECORD FROM RPT-VALID-DETAIL3 AFTER 1.                 
003180     WRITE RUN-LOG-RECORD FROM RPT-VALID-DETAIL4 AFTER 1.                 
003190     WRITE RUN-LOG-RECORD FROM RPT-VALID-DETAIL5 AFTER 2.                 
