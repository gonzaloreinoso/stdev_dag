000100*****************************************************************         
000110* RESLTREC  -  ROLLING STDEV RESULT RECORD                      *         
000120*      ONE OCCURRENCE PER IN-RANGE SNAPSHOT PROCESSED BY        *         
000130*      STDVCALC.  LINE SEQUENTIAL, 71 BYTES.                    *         
000140*---------------------------------------------------------------*         
000150*      MM/DD/YY  BY   RQST     DESCRIPTION                      *         
000160*      02/11/89  DAS  Q-0001   ORIGINAL LAYOUT                  *  RES0001
000170*      08/14/98  RTM  Q-0230   Y2K - TIMESTAMP NOW STORES A     *  RES0002
000180*                              4-DIGIT CENTURY                  *         
000190*****************************************************************         
000200 01  RES-RESULT-RECORD.                                                   
000210     05  RES-SECURITY-ID         PIC X(10).                               
000220     05  RES-TIMESTAMP           PIC X(19).                               
000230     05  RES-BID-STDEV           PIC S9(7)V9(6)                           
000240                                 SIGN LEADING SEPARATE.                   
000250     05  RES-BID-STDEV-X REDEFINES RES-BID-STDEV                          
000260                                 PIC X(14).                               
000270     05  RES-MID-STDEV           PIC S9(7)V9(6)                           
000280                                 SIGN LEADING SEPARATE.                   
000290     05  RES-MID-STDEV-X REDEFINES RES-MID-STDEV                          
000300                                 PIC X(14).                               
000310     05  RES-ASK-STDEV           PIC S9(7)V9(6)                           
000320                                 SIGN LEADING SEPARATE.                   
000330     05  RES-ASK-STDEV-X REDEFINES RES-ASK-STDEV                          
000340                                 PIC X(14).                               
