000100*****************************************************************         
000110* PROPRIETARY - QUANTECH FINANCIAL SYSTEMS GROUP                *         
000120* ALL RIGHTS RESERVED                                           *         
000130*****************************************************************         
000140* PROGRAM:  CLNUPRPT                                            *         
000150*                                                                *        
000160* AUTHOR :  Doug Stout                                          *         
000170*                                                                *        
000180* END-OF-RUN HOUSEKEEPING REPORT.  READS THE CONTROL CARD LEFT  *         
000190* BY STDVCALC LISTING EACH OUTPUT ARTIFACT OF THE HOURLY RUN     *        
000200* (THE RESULTS FILE AND THE CARRIED-FORWARD STATE FILE) AND     *         
000210* PRINTS ONE LINE PER ARTIFACT WITH ITS RECORD COUNT, PLUS A     *        
000220* TOTAL ARTIFACT COUNT, SO OPERATIONS HAS A RECEIPT THAT THE     *        
000230* RUN PRODUCED WHAT IT WAS SUPPOSED TO PRODUCE.                  *        
000240*****************************************************************         
000250 IDENTIFICATION DIVISION.                                                 
000260 PROGRAM-ID.    CLNUPRPT.                                                 
000270 AUTHOR.        DOUG STOUT.                                               
000280 INSTALLATION.  QUANTECH FINANCIAL SYSTEMS GROUP.                         
000290 DATE-WRITTEN.  03/02/1989.                                               
000300 DATE-COMPILED.                                                           
000310 SECURITY.      QUANTECH INTERNAL USE ONLY.                               
000320*-----------------------------------------------------------------        
000330* CHANGE LOG                                                              
000340*-----------------------------------------------------------------        
000350*    03/02/89  DAS  Q-0003   ORIGINAL PROGRAM - FIXED TWO-LINE     CLN0001
000360*                            RECEIPT, NO CONTROL CARD                     
000370*    04/22/91  DAS  Q-0114   NOW DRIVEN OFF THE CLNUPARM CONTROL   CLN0002
000380*                            CARD WRITTEN BY STDVCALC SO THE              
000390*                            RECEIPT NEVER DRIFTS FROM THE                
000400*                            ACTUAL COUNTS OF THAT RUN                    
000410*    08/14/98  RTM  Q-0230   Y2K - REPORT HEADER DATE NOW SHOWS    CLN0003
000420*                            A 4-DIGIT CENTURY                            
000430*    06/05/01  PDN  Q-0268   ARTIFACT COUNT LINE ADDED TO THE      CLN0004
000440*                            FOOT OF THE RECEIPT PER AUDIT                
000450*                            REQUEST                                      
000460*-----------------------------------------------------------------        
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490 SOURCE-COMPUTER.  IBM-3090.                                              
000500 OBJECT-COMPUTER.  IBM-3090.                                              
000510 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                                    
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540*--- ARTIFACT CONTROL CARD, WRITTEN BY STDVCALC 795-WRITE-CLNUPARM        
000550     SELECT CLNUPARM ASSIGN TO CLNUPARM                                   
000560         ORGANIZATION IS SEQUENTIAL                                       
000570         FILE STATUS  IS WS-CLNUPARM-STATUS.                              
000580*--- CLEANUP SUMMARY REPORT - OUTPUT                                      
000590     SELECT RUN-LOG ASSIGN TO RUNLOG                                      
000600         FILE STATUS  IS WS-RUNLOG-STATUS.                                
000610*****************************************************************         
000620 DATA DIVISION.                                                           
000630 FILE SECTION.                                                            
000640*                                                                         
000650 FD  CLNUPARM                                                             
000660     RECORDING MODE IS F.                                                 
000670 01  CLNUPARM-RECORD.                                                     
000680     05  CLP-ARTIFACT-NAME       PIC X(20).                               
000690     05  CLP-ARTIFACT-NAME-PARTS REDEFINES CLP-ARTIFACT-NAME.             
000700         10  CLP-NAME-PREFIX     PIC X(06).                               
000710         10  CLP-NAME-SUFFIX     PIC X(14).                               
000720     05  CLP-ARTIFACT-COUNT      PIC 9(9).                                
000730     05  FILLER                  PIC X(51).                               
000740*                                                                         
000750 FD  RUN-LOG                                                              
000760     RECORDING MODE IS F.                                                 
000770 01  RUN-LOG-RECORD              PIC X(132).                              
000780*****************************************************************         
000790 WORKING-STORAGE SECTION.                                                 
000800*****************************************************************         
000810*                                                                         
000820 01  SYSTEM-DATE-AND-TIME.                                                
000830     05  CURRENT-DATE.                                                    
000840         10  CURRENT-CENTURY     PIC 9(2).                                
000850         10  CURRENT-YEAR        PIC 9(2).                                
000860         10  CURRENT-MONTH       PIC 9(2).                                
000870         10  CURRENT-DAY         PIC 9(2).                                
000880     05  CURRENT-TIME.                                                    
000890         10  CURRENT-HOUR        PIC 9(2).                                
000900         10  CURRENT-MINUTE      PIC 9(2).                                
000910         10  CURRENT-SECOND      PIC 9(2).                                
000920         10  CURRENT-HNDSEC      PIC 9(2).                                
000930     05  CURRENT-DATE-X REDEFINES CURRENT-DATE                            
000940                                 PIC 9(08).                               
000950     05  FILLER                  PIC X(04)  VALUE SPACES.                 
000960*                                                                         
000970 01  WS-FIELDS.                                                           
000980     05  WS-CLNUPARM-STATUS      PIC X(2)  VALUE SPACES.                  
000990     05  WS-RUNLOG-STATUS        PIC X(2)  VALUE SPACES.                  
001000     05  WS-CLNUPARM-EOF         PIC X     VALUE 'N'.                     
001010         88  CLNUPARM-EOF                  VALUE 'Y'.                     
001020     05  WS-ABORT-SW             PIC X     VALUE 'N'.                     
001030         88  RUN-IS-ABORTED                VALUE 'Y'.                     
001040     05  FILLER                  PIC X(04)  VALUE SPACES.                 
001050*                                                                         
001060 01  REPORT-TOTALS.                                                       
001070     05  CT-ARTIFACT-COUNT       PIC S9(4)   COMP VALUE 0.                
001080     05  FILLER                  PIC X(04)   VALUE SPACES.                
001090*                                                                         
001100 01  RPT-HEADER1.                                                         
001110     05  FILLER                     PIC X(40)                             
001120                 VALUE 'CLEANUP-REPORT ARTIFACT RECEIPT   DATE:'.         
001130     05  RPT-MM                     PIC 99.                               
001140     05  FILLER                     PIC X     VALUE '/'.                  
001150     05  RPT-DD                     PIC 99.                               
001160     05  FILLER                     PIC X     VALUE '/'.                  
001170     05  RPT-CCYY                   PIC 9999.                             
001180     05  FILLER                     PIC X(16)                             
001190                        VALUE '   (mm/dd/ccyy) '.                         
001200     05  FILLER                     PIC X(35)  VALUE SPACES.              
001210 01  RPT-ARTIFACT-DETAIL.                                                 
001220     05  FILLER PIC X(24)   VALUE 'ARTIFACT ............ '.               
001230     05  RPT-ARTIFACT-NAME  PIC X(20).                                    
001240     05  FILLER PIC X(10)   VALUE '  RECORDS:'.                           
001250     05  RPT-ARTIFACT-RECS  PIC ZZZ,ZZZ,ZZ9.                              
001260     05  FILLER             PIC X(69)   VALUE SPACES.                     
001270 01  RPT-BLANK-LINE REDEFINES RPT-ARTIFACT-DETAIL                         
001280                            PIC X(132).                                   
001290 01  RPT-ARTIFACT-TOTAL.                                                  
001300     05  FILLER PIC X(28)   VALUE 'TOTAL ARTIFACTS PRODUCED..  '.         
001310     05  RPT-TOTAL-ARTIFACTS PIC ZZ9.                                     
001320     05  FILLER             PIC X(101)  VALUE SPACES.                     
001330*****************************************************************         
001340 PROCEDURE DIVISION.                                                      
001350*****************************************************************         
001360*                                                                         
001370 000-MAIN-CONTROL.                                                        
001380     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                              
001390     ACCEPT CURRENT-TIME FROM TIME.                                       
001400     PERFORM 700-OPEN-FILES.                                              
001410     IF NOT RUN-IS-ABORTED                                                
001420         PERFORM 800-INIT-REPORT                                          
001430         PERFORM 710-READ-CLNUPARM                                        
001440         PERFORM 300-REPORT-ARTIFACT                                      
001450             UNTIL CLNUPARM-EOF                                           
001460         PERFORM 850-REPORT-ARTIFACT-COUNT                                
001470     END-IF.                                                              
001480     PERFORM 790-CLOSE-FILES.                                             
001490     GOBACK.                                                              
001500*                                                                         
001510 300-REPORT-ARTIFACT.                                                     
001520     ADD 1 TO CT-ARTIFACT-COUNT.                                          
001530     MOVE CLP-ARTIFACT-NAME  TO RPT-ARTIFACT-NAME.                        
001540     MOVE CLP-ARTIFACT-COUNT TO RPT-ARTIFACT-RECS.                        
001550     WRITE RUN-LOG-RECORD FROM RPT-ARTIFACT-DETAIL AFTER 1.               
001560     PERFORM 710-READ-CLNUPARM.                                           
001570*                                                                         
001580 700-OPEN-FILES.                                                          
001590     OPEN INPUT  CLNUPARM.                                                
001600     OPEN OUTPUT RUN-LOG.                                                 
001610     IF WS-CLNUPARM-STATUS NOT = '00'                                     
001620         DISPLAY 'CLNUPRPT - NO CLNUPARM CONTROL CARD - RC 16'            
001630         MOVE 16 TO RETURN-CODE                                           
001640         MOVE 'Y' TO WS-ABORT-SW                                          
001650     END-IF.                                                              
001660*                                                                         
001670 710-READ-CLNUPARM.                                                       
001680     READ CLNUPARM                                                        
001690         AT END MOVE 'Y' TO WS-CLNUPARM-EOF.                              
001700*                                                                         
001710 790-CLOSE-FILES.                                                         
001720     CLOSE CLNUPARM.                                                      
001730     CLOSE RUN-LOG.                                                       
001740*                                                                         
001750 800-INIT-REPORT.                                                         
001760     MOVE CURRENT-MONTH  TO RPT-MM.                                       
001770     MOVE CURRENT-DAY    TO RPT-DD.                                       
001780     STRING CURRENT-CENTURY CURRENT-YEAR DELIMITED BY SIZE                
001790            INTO RPT-CCYY.                                                
001800     WRITE RUN-LOG-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
001810*                                                                         
001820 850-REPORT-ARTIFACT-COUNT.                                               
001830     MOVE CT-ARTIFACT-COUNT TO RPT-TOTAL-ARTIFACTS.                       
001840     WRITE RUN-LOG-RECORD FROM RPT-ARTIFACT-TOTAL AFTER 2.                
