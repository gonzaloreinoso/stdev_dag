000100*****************************************************************         
000110* PRICEREC  -  HOURLY PRICE SNAPSHOT RECORD                     *         
000120*      ONE OCCURRENCE PER SECURITY PER HOUR, AS RECEIVED FROM   *         
000130*      THE QUOTE FEED EXTRACT.  LINE SEQUENTIAL, 77 BYTES.      *         
000140*---------------------------------------------------------------*         
000150*      MM/DD/YY  BY   RQST     DESCRIPTION                      *         
000160*      01/09/89  DAS  Q-0001   ORIGINAL LAYOUT                  *  PRC0001
000170*      04/22/91  DAS  Q-0114   WIDENED PRICE FIELDS TO S9(7)V9(4*  PRC0002
000180*      08/14/98  RTM  Q-0230   Y2K - SNAP-TIME NOW STORES A     *  PRC0003
000190*                              4-DIGIT CENTURY IN THE TIMESTAMP *         
000200*****************************************************************         
000210 01  PRC-PRICE-RECORD.                                                    
000220     05  PRC-SECURITY-ID         PIC X(10).                               
000230     05  PRC-SNAP-TIME           PIC X(19).                               
000240     05  PRC-BID-GROUP.                                                   
000250         10  PRC-BID-PRICE       PIC S9(7)V9(4)                           
000260                                 SIGN LEADING SEPARATE.                   
000270         10  FILLER              PIC X(04).                               
000280     05  PRC-MID-GROUP.                                                   
000290         10  PRC-MID-PRICE       PIC S9(7)V9(4)                           
000300                                 SIGN LEADING SEPARATE.                   
000310         10  FILLER              PIC X(04).                               
000320     05  PRC-ASK-GROUP.                                                   
000330         10  PRC-ASK-PRICE       PIC S9(7)V9(4)                           
000340                                 SIGN LEADING SEPARATE.                   
000350         10  FILLER              PIC X(04).                               
